000100*****************************************************************
000200* COPYBOOK.....: PACOTESPEC
000300* SISTEMA......: SELECAO DO MELHOR PACOTE
000400* PROPOSITO....: LAYOUT DA ESPECIFICACAO DE UMA LINHA DE ENTRADA,
000500*                JA TOKENIZADA, VALIDADA E SEM PRODUTOS DUPLICADOS
000600* AUTOR........: M. A. TEIXEIRA
000700* DATA ESCRITA.: 11/02/1989
000800*****************************************************************
000900* ALTERACOES:
001000* 11/02/1989 MAT  CRIACAO DO COPYBOOK                              CR00001
001100* 03/09/1991 JCS  AJUSTE DO PESO MAXIMO PARA 9(3)V99               CR00118
001200* 22/01/1998 RPS  PREPARACAO PARA VIRADA DO ANO 2000               Y2K0001
001300* 14/06/2002 LFA  CONTADOR DE PRODUTOS PASSOU A SER COMP           CR00305
001400*****************************************************************
001500 01  PAC-SPEC-LINHA.
001600     05  PAC-SPEC-NR-LINHA           PIC 9(09).
001700     05  PAC-SPEC-PESO-MAXIMO        PIC 9(03)V9(02).
001800     05  PAC-SPEC-PESO-MAXIMO-R REDEFINES PAC-SPEC-PESO-MAXIMO.
001900         10  PAC-SPEC-PMAX-INTEIRO   PIC 9(03).
002000         10  PAC-SPEC-PMAX-DECIMAL   PIC 9(02).
002100     05  PAC-SPEC-QTD-PRODUTOS       PIC 9(02) COMP.
002200     05  PAC-SPEC-PRODUTOS OCCURS 1 TO 15 TIMES
002300             DEPENDING ON PAC-SPEC-QTD-PRODUTOS
002400             INDEXED BY PAC-IX-SPEC.
002500         10  PAC-SPEC-PRD-NUMERO     PIC 9(02).
002600         10  PAC-SPEC-PRD-PESO       PIC 9(03)V9(02).
002700         10  PAC-SPEC-PRD-PESO-R REDEFINES PAC-SPEC-PRD-PESO.
002800             15  PAC-SPEC-PRD-PESO-INT   PIC 9(03).
002900             15  PAC-SPEC-PRD-PESO-DEC   PIC 9(02).
003000         10  PAC-SPEC-PRD-PRECO      PIC 9(03)V9(02).
003100         10  FILLER                  PIC X(01).
003200     05  FILLER                      PIC X(05).
