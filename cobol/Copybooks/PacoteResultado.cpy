000100*****************************************************************
000200* COPYBOOK.....: PACOTERESULTADO
000300* SISTEMA......: SELECAO DO MELHOR PACOTE
000400* PROPOSITO....: RESULTADO CALCULADO PARA UMA LINHA DE ENTRADA -
000500*                PRODUTOS ESCOLHIDOS, PRECO E PESO TOTAIS
000600* AUTOR........: M. A. TEIXEIRA
000700* DATA ESCRITA.: 11/02/1989
000800*****************************************************************
000900* ALTERACOES:
001000* 11/02/1989 MAT  CRIACAO DO COPYBOOK                              CR00002
001100* 22/01/1998 RPS  PREPARACAO PARA VIRADA DO ANO 2000               Y2K0002
001200* 09/05/2003 LFA  TOTAIS AMPLIADOS PARA 9(4)V99 (15 ITENS)         CR00340
001300*****************************************************************
001400 01  PAC-RESULTADO.
001500     05  PAC-RES-QTD-SELEC           PIC 9(02) COMP.
001600     05  PAC-RES-NUMEROS OCCURS 0 TO 15 TIMES
001700             DEPENDING ON PAC-RES-QTD-SELEC
001800             INDEXED BY PAC-IX-RES.
001900         10  PAC-RES-PRD-NUMERO      PIC 9(02).
002000     05  PAC-RES-VLR-PRECO           PIC 9(04)V9(02).
002100     05  PAC-RES-VLR-PRECO-R REDEFINES PAC-RES-VLR-PRECO.
002200         10  PAC-RES-PRECO-INTEIRO   PIC 9(04).
002300         10  PAC-RES-PRECO-DECIMAL   PIC 9(02).
002400     05  PAC-RES-VLR-PESO            PIC 9(04)V9(02).
002500     05  FILLER                      PIC X(05).
