000100****************************************************************
000200* PROGRAM-ID..: SCMP0600
000300* AUTOR.......: M. A. TEIXEIRA
000400* INSTALACAO..: SISTEMA DE SELECAO DO MELHOR PACOTE
000500* ESCRITO EM..: 11/02/1989
000600* COMPILADO...:
000700* SEGURANCA...: USO INTERNO - CONSOLE OPERACIONAL
000800****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. SCMP0600.
001100 AUTHOR. M. A. TEIXEIRA.
001200 INSTALLATION. SISTEMA DE SELECAO DO MELHOR PACOTE.
001300 DATE-WRITTEN. 11/02/1989.
001400 DATE-COMPILED.
001500 SECURITY. USO INTERNO - CONSOLE OPERACIONAL.
001600****************************************************************
001700* HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------
001900* 11/02/1989 MAT  VERSAO INICIAL - CARGA DO ARQUIVO DE             CR00001
002000*                 ESPECIFICACOES E MONTAGEM DO MELHOR
002100*                 PACOTE POR LINHA.
002200* 04/05/1990 MAT  INCLUIDA REJEICAO DE LINHA COM PESO              CR00042
002300*                 MAXIMO ACIMA DE 100,00.
002400* 19/09/1991 JCS  CORRIGIDA CONTAGEM DE PRODUTOS QUANDO O          CR00118
002500*                 ARQUIVO TRAZ TRINCA REPETIDA NA MESMA
002600*                 LINHA (PASSOU A DEDUPLICAR POR IGUALDADE
002700*                 TOTAL DA TRINCA).
002800* 02/03/1993 JCS  AJUSTE NO SEPARADOR DE GRUPOS - O PONTO          CR00156
002900*                 FLUTUANTE PASSOU A SER OPCIONAL NO PESO
003000*                 E NO PRECO DO PRODUTO.
003100* 14/11/1994 RPS  TRATAMENTO DE MOEDA (PREFIXO EURO) NO            CR00201
003200*                 TOKEN DE PRECO DO PRODUTO.
003300* 08/02/1996 RPS  RELATORIO DE ERROS PASSOU A LISTAR TODAS         CR00240
003400*                 AS VIOLACOES DE UMA LINHA, NAO SO A
003500*                 PRIMEIRA ENCONTRADA.
003600* 22/01/1998 RPS  PREPARACAO PARA VIRADA DO ANO 2000 -             Y2K0010
003700*                 CAMPOS DE CONTROLE REVISADOS, NENHUM
003800*                 CAMPO DE DATA DE 2 DIGITOS NESTE PROGRAMA.
003900* 30/11/1999 LFA  TESTE FINAL DE VIRADA DO MILENIO - OK            Y2K0011
004000* 09/05/2003 LFA  PACOTE MAXIMO AMPLIADO DE 10 PARA 15             CR00340
004100*                 PRODUTOS POR LINHA, CONFORME NOVO LIMITE
004200*                 DE PESO E PRECO UNITARIO (ATE 100,00).
004300* 17/06/2005 LFA  MOTOR DE SELECAO EXTRAIDO PARA SUBROTINA         CR00388
004400*                 SCMP0903 (PROGRAMACAO DINAMICA), NO LUGAR
004500*                 DA ANTIGA ENUMERACAO EXAUSTIVA EMBUTIDA.
004600* 12/10/2009 LFA  AJUSTE DE PERFORMANCE NA ROTINA DE               CR00410
004700*                 SEPARACAO DE GRUPOS (UNSTRING COM
004800*                 PONTEIRO, SEM REINICIAR A CADA GRUPO).
004810* 09/11/2010 LFA  ARQUIVO DE ENTRADA PASSOU A SER INFORMADO        CR00444
004820*                 VIA PARM DA JCL (ARGUMENTO DA LINHA DE
004830*                 COMANDO), EM VEZ DE NOME FIXO NO SELECT;
004840*                 CRITICA DE USO QUANDO O ARGUMENTO VEM
004850*                 AUSENTE OU REPETIDO.
004860* 03/12/2010 LFA  TABELA DE VIOLACOES AMPLIADA DE 20 PARA 47      CR00461
004870*                 ENTRADAS - O PIOR CASO (PESO MAXIMO + QTD
004880*                 DE PRODUTOS + 3 POR PRODUTO X 15 PRODUTOS)
004890*                 ULTRAPASSAVA O LIMITE ANTIGO E INVADIA A
004895*                 AREA SEGUINTE DA WORKING-STORAGE.
004900****************************************************************
005000 ENVIRONMENT DIVISION.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PAC-ENTRADA ASSIGN TO WS-NOME-ARQ-ENTRADA
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WS-FS-ENTRADA.
006100     SELECT PAC-SAIDA   ASSIGN TO "PACSAI"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-FS-SAIDA.
006400     SELECT PAC-ERROS   ASSIGN TO "PACERR"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-FS-ERROS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*----------------------------------------------------------------
007000 FD  PAC-ENTRADA.
007100 01  FD-LINHA-ENTRADA.
007200     05  FD-ENTRADA-TEXTO        PIC X(400).
007300     05  FILLER                  PIC X(020).
007400*----------------------------------------------------------------
007500 FD  PAC-SAIDA.
007600 01  FD-LINHA-SAIDA.
007700     05  FD-SAIDA-TEXTO          PIC X(060).
007800     05  FILLER                  PIC X(020).
007900*----------------------------------------------------------------
008000 FD  PAC-ERROS.
008100 01  FD-LINHA-ERRO.
008200     05  FD-ERRO-TEXTO           PIC X(120).
008300     05  FILLER                  PIC X(010).
008400*----------------------------------------------------------------
008500 WORKING-STORAGE SECTION.
008600*----------------------------------------------------------------
008700* AREA DE ESPECIFICACAO E RESULTADO - LAYOUT COMUM COM A
008800* SUBROTINA DE SELECAO SCMP0903
008900*----------------------------------------------------------------
009000     COPY "PacoteSpec.cpy".
009100     COPY "PacoteResultado.cpy".
009200*----------------------------------------------------------------
009300* CHAVES DE STATUS DE ARQUIVO
009400*----------------------------------------------------------------
009500 77  WS-FS-ENTRADA               PIC X(02).
009600     88  WS-FS-ENTRADA-OK        VALUE "00".
009700 77  WS-FS-SAIDA                 PIC X(02).
009800     88  WS-FS-SAIDA-OK          VALUE "00".
009900 77  WS-FS-ERROS                 PIC X(02).
010000     88  WS-FS-ERROS-OK          VALUE "00".
010010*----------------------------------------------------------------
010020* NOME DO ARQUIVO DE ENTRADA E CONTROLE DO PARM DA LINHA DE
010030* COMANDO (CR00444) - O ARQUIVO DE ENTRADA DEIXOU DE SER UM
010040* NOME FIXO NO SELECT, PASSANDO A SER O PRIMEIRO E UNICO
010050* ARGUMENTO DA CHAMADA DO JOB
010060*----------------------------------------------------------------
010070 77  WS-QTD-ARGUMENTOS           PIC 9(02) COMP VALUE ZERO.
010080 77  WS-IX-ARGUMENTO             PIC 9(02) COMP VALUE ZERO.
010090 01  WS-NOME-ARQ-ENTRADA         PIC X(100) VALUE SPACES.
010100*----------------------------------------------------------------
010200* INDICADORES DE CONTROLE DO LOTE (UM BYTE, ESTILO "S"/"N")
010300*----------------------------------------------------------------
010400 01  WS-INDICADORES.
010500     05  WS-FLAG-FIM-ARQUIVO     PIC X(01) VALUE "N".
010600         88  FLAG-FIM-ARQUIVO        VALUE "S".
010700     05  WS-FLAG-ERRO-SINTAXE    PIC X(01) VALUE "N".
010800         88  FLAG-ERRO-SINTAXE       VALUE "S".
010900     05  WS-FLAG-ERRO-TOKEN      PIC X(01) VALUE "N".
011000         88  FLAG-ERRO-TOKEN         VALUE "S".
011100     05  WS-FLAG-LINHA-INVALIDA  PIC X(01) VALUE "N".
011200         88  FLAG-LINHA-INVALIDA     VALUE "S".
011300     05  WS-FLAG-PRD-DUPLICADO   PIC X(01) VALUE "N".
011400         88  FLAG-PRD-DUPLICADO      VALUE "S".
011500     05  WS-CNV-FLAG-OK          PIC X(01) VALUE "N".
011600         88  CNV-OK                  VALUE "S".
011800     05  FILLER                  PIC X(06).
011900*----------------------------------------------------------------
012000* CONTADORES E SUBSCRITOS - TODOS BINARIOS (COMP)
012100*----------------------------------------------------------------
012200 77  WS-NR-LINHA-FISICA          PIC 9(09) COMP VALUE ZERO.
012300 77  WS-QTD-LINHAS-LIDAS         PIC 9(09) COMP VALUE ZERO.
012400 77  WS-QTD-LINHAS-PROCESSADAS   PIC 9(09) COMP VALUE ZERO.
012500 77  WS-QTD-LINHAS-ERRO          PIC 9(09) COMP VALUE ZERO.
012600 77  WS-QTD-PRODUTOS-BRUTA       PIC 9(03) COMP VALUE ZERO.
012700 77  WS-PONTEIRO                 PIC 9(04) COMP VALUE 1.
012800 77  WS-PONTEIRO-SAIDA           PIC 9(04) COMP VALUE 1.
012900 77  WS-IX                       PIC 9(02) COMP VALUE ZERO.
013000 77  WS-QTD-DOIS-PONTOS          PIC 9(02) COMP VALUE ZERO.
013100 77  WS-QTD-ABRE-PAREN           PIC 9(02) COMP VALUE ZERO.
013200 77  WS-QTD-VIRGULAS             PIC 9(02) COMP VALUE ZERO.
013300 77  WS-QTD-PONTOS-DECIMAIS      PIC 9(02) COMP VALUE ZERO.
013400*----------------------------------------------------------------
013500* AREAS DE TRABALHO DA LEITURA DE UMA LINHA
013600*----------------------------------------------------------------
013700 01  WS-LINHA-TRABALHO.
013800     05  WS-LINHA-TEXTO          PIC X(400).
013900     05  FILLER                  PIC X(010).
014000*----------------------------------------------------------------
014100* REDEFINE DE CONFERENCIA - OS 4 PRIMEIROS CARACTERES DA
014200* LINHA DE TRABALHO, USADOS NO TESTE RAPIDO DE LINHA EM
014300* BRANCO ANTES DE ACIONAR O TOKENIZADOR COMPLETO
014400*----------------------------------------------------------------
014500 01  WS-LINHA-4-CAR REDEFINES WS-LINHA-TRABALHO.
014600     05  WS-LINHA-INICIO         PIC X(004).
014700     05  FILLER                  PIC X(406).
014800*----------------------------------------------------------------
014900 01  WS-PARTE-PESO               PIC X(010).
015000 01  WS-PARTE-PRODUTOS           PIC X(380).
015100 01  WS-GRUPO-TEXTO-BRUTO        PIC X(040).
015200 01  WS-GRUPO-TEXTO              PIC X(040).
015300 01  WS-LIXO-ANTES               PIC X(040).
015400 01  WS-TOK-NUMERO               PIC X(010).
015500 01  WS-TOK-PESO                 PIC X(010).
015600 01  WS-TOK-PRECO-BRUTO          PIC X(010).
015700 01  WS-TOK-PRECO                PIC X(010).
015800*----------------------------------------------------------------
015900* PARAMETROS DA ROTINA GENERICA DE CONVERSAO DE TOKEN
016000* NUMERICO (ENTRADA ALFANUMERICA / SAIDA 9(03)V9(02))
016100*----------------------------------------------------------------
016200 01  WS-CNV-ENTRADA              PIC X(010).
016300 01  WS-CNV-PARTE-INTEIRA        PIC X(005).
016400 01  WS-CNV-PARTE-DECIMAL        PIC X(005).
016500 01  WS-CNV-SAIDA                PIC 9(03)V9(02).
016600 01  WS-CNV-SAIDA-R REDEFINES WS-CNV-SAIDA.
016700     05  WS-CNV-SAIDA-INTEIRO    PIC 9(03).
016800     05  WS-CNV-SAIDA-DECIMAL    PIC 9(02).
016900 01  WS-CNV-INT-NUM              PIC 9(03).
017000 01  WS-CNV-DEC-NUM               PIC 9(02).
017100*----------------------------------------------------------------
017200* CANDIDATO A PRODUTO - TRINCA JA CONVERTIDA, AGUARDANDO
017300* TESTE DE DUPLICIDADE ANTES DE ENTRAR NA TABELA DA LINHA
017400*----------------------------------------------------------------
017500 01  WS-CANDIDATO.
017600     05  WS-CAND-NUMERO          PIC 9(02).
017700     05  WS-CAND-PESO            PIC 9(03)V9(02).
017800     05  WS-CAND-PRECO           PIC 9(03)V9(02).
017900     05  FILLER                  PIC X(05).
018000*----------------------------------------------------------------
018100* TABELA DE VIOLACOES DA LINHA CORRENTE (VALIDADOR) - O PIOR
018110* CASO E 1 (PESO MAXIMO) + 1 (QTD PRODUTOS) + 3 POR PRODUTO
018120* (NUMERO/PESO/PRECO) X 15 PRODUTOS = 47 VIOLACOES (CR00461)
018200*----------------------------------------------------------------
018300 01  WS-TABELA-VIOLACOES.
018400     05  WS-QTD-VIOLACOES        PIC 9(02) COMP VALUE ZERO.
018500     05  WS-VIOLACAO OCCURS 0 TO 47 TIMES
018600             DEPENDING ON WS-QTD-VIOLACOES
018700             INDEXED BY WS-IX-VIOL.
018800         10  WS-VIOLACAO-TEXTO   PIC X(070).
018900     05  FILLER                  PIC X(05).
019000*----------------------------------------------------------------
019100 01  WS-ERRO-MSG                 PIC X(070) VALUE SPACES.
019200*----------------------------------------------------------------
019300* MONTAGEM DA LINHA DE SAIDA
019400*----------------------------------------------------------------
019500 01  WS-LINHA-SAIDA-MONTADA.
019600     05  WS-SAIDA-TEXTO          PIC X(060).
019700     05  FILLER                  PIC X(010).
019800 01  WS-NUM-ZONADO                PIC 9(02).
019900*----------------------------------------------------------------
020000* EDICAO DO NUMERO DA LINHA PARA O RELATORIO DE ERROS
020100*----------------------------------------------------------------
020200 01  WS-LINHA-EDITADA            PIC ZZZZZZZZ9.
020300*----------------------------------------------------------------
020400 PROCEDURE DIVISION.
020500*----------------------------------------------------------------
020600 MAIN-PROCEDURE.
020700*
020800     PERFORM P100-INICIALIZA     THRU P100-FIM.
020900*
021000     PERFORM P210-LER-LINHA      THRU P210-FIM.
021100*
021200     PERFORM P200-PROCESSA-LINHA THRU P200-FIM
021300             UNTIL FLAG-FIM-ARQUIVO.
021400*
021500     PERFORM P900-FIM.
021600*----------------------------------------------------------------
021700 P100-INICIALIZA.
021800*
021850     PERFORM P102-VERIFICA-PARM  THRU P102-FIM.
021900     PERFORM P105-ABRE-ERROS     THRU P105-FIM.
022000     PERFORM P110-ABRE-ENTRADA   THRU P110-FIM.
022100     PERFORM P115-ABRE-SAIDA     THRU P115-FIM.
022200*
022300     MOVE ZERO TO WS-NR-LINHA-FISICA
022400                  WS-QTD-LINHAS-LIDAS
022500                  WS-QTD-LINHAS-PROCESSADAS
022600                  WS-QTD-LINHAS-ERRO.
022700*
022800 P100-FIM.
022810*----------------------------------------------------------------         
022820* P102-VERIFICA-PARM - O ARQUIVO DE ENTRADA NAO TEM MAIS NOME             
022830* FIXO NO SELECT (CR00444) - O NOME VEM DO PARM DA CHAMADA DO             
022840* JOB (PRIMEIRO E UNICO ARGUMENTO); FALTA OU EXCESSO DE                   
022850* ARGUMENTOS ENCERRA O PROGRAMA SEM LER NENHUMA LINHA                     
022860*----------------------------------------------------------------         
022870 P102-VERIFICA-PARM.                                                      
022880*                                                                         
022890     ACCEPT WS-QTD-ARGUMENTOS FROM ARGUMENT-NUMBER.                       
022900     IF WS-QTD-ARGUMENTOS NOT = 1                                         
022910         DISPLAY "SCMP0600 - USO INCORRETO - INFORME UM E"                
022920                 " SOMENTE UM ARQUIVO DE ENTRADA COMO PARM"               
022930         PERFORM P900-FIM                                                 
022940     ELSE                                                                 
022950         MOVE 1 TO WS-IX-ARGUMENTO                                        
022960         DISPLAY WS-IX-ARGUMENTO UPON ARGUMENT-NUMBER                     
022970         ACCEPT WS-NOME-ARQ-ENTRADA FROM ARGUMENT-VALUE                   
022980     END-IF.                                                              
022990*                                                                         
022995 P102-FIM.
022996*----------------------------------------------------------------
023000 P105-ABRE-ERROS.
023100*
023200     OPEN OUTPUT PAC-ERROS.
023300     IF NOT WS-FS-ERROS-OK
023400         DISPLAY "SCMP0600 - ERRO NA ABERTURA DO ARQUIVO "
023500                 "PACERR - FILE STATUS " WS-FS-ERROS
023600         PERFORM P900-FIM
023700     END-IF.
023800*
023900 P105-FIM.
024000*----------------------------------------------------------------
024100 P110-ABRE-ENTRADA.
024200*
024300     OPEN INPUT PAC-ENTRADA.
024400     IF NOT WS-FS-ENTRADA-OK
024500         STRING "ERRO NA ABERTURA DO ARQUIVO "
024550                WS-NOME-ARQ-ENTRADA DELIMITED BY SPACE
024600                " - FILE STATUS " WS-FS-ENTRADA
024700                 DELIMITED BY SIZE INTO FD-ERRO-TEXTO
024800         WRITE FD-LINHA-ERRO
024900         PERFORM P900-FIM
025000     END-IF.
025100*
025200 P110-FIM.
025300*----------------------------------------------------------------
025400 P115-ABRE-SAIDA.
025500*
025600     OPEN OUTPUT PAC-SAIDA.
025700     IF NOT WS-FS-SAIDA-OK
025800         STRING "ERRO NA ABERTURA DO ARQUIVO PACSAI - "
025900                "FILE STATUS " WS-FS-SAIDA
026000                 DELIMITED BY SIZE INTO FD-ERRO-TEXTO
026100         WRITE FD-LINHA-ERRO
026200         PERFORM P900-FIM
026300     END-IF.
026400*
026500 P115-FIM.
026600*----------------------------------------------------------------
026700* LEITURA SEQUENCIAL - A POSICAO FISICA DA LINHA (BASE ZERO)
026800* E CAPTURADA ANTES DE AVANCAR O CONTADOR, POIS A PROPRIA
026900* LINHA EM BRANCO TAMBEM CONTA PARA A NUMERACAO (CR00001)
027000*----------------------------------------------------------------
027100 P210-LER-LINHA.
027200*
027300     READ PAC-ENTRADA
027400         AT END
027500             SET FLAG-FIM-ARQUIVO TO TRUE
027600         NOT AT END
027700             MOVE FD-ENTRADA-TEXTO   TO WS-LINHA-TEXTO
027800             MOVE WS-NR-LINHA-FISICA TO PAC-SPEC-NR-LINHA
027900             ADD 1 TO WS-NR-LINHA-FISICA
028000             ADD 1 TO WS-QTD-LINHAS-LIDAS
028100     END-READ.
028200*
028300 P210-FIM.
028400*----------------------------------------------------------------
028500 P200-PROCESSA-LINHA.
028600*
028700     PERFORM P220-INICIALIZA-LINHA THRU P220-FIM.
028800*
028900     IF WS-LINHA-TEXTO NOT = SPACES
029000         PERFORM P400-LE-ESPECIFICACAO  THRU P400-FIM
029100         IF NOT FLAG-ERRO-SINTAXE AND NOT FLAG-ERRO-TOKEN
029200             PERFORM P500-VALIDA-LINHA  THRU P500-FIM
029300         END-IF
029400         PERFORM P600-SELECIONA-PACOTE THRU P600-FIM
029500         PERFORM P700-FORMATA-SAIDA    THRU P700-FIM
029600         IF FLAG-ERRO-SINTAXE OR FLAG-ERRO-TOKEN
029700                                OR FLAG-LINHA-INVALIDA
029800             PERFORM P800-GRAVA-DIAGNOSTICO THRU P800-FIM
029900             ADD 1 TO WS-QTD-LINHAS-ERRO
030000         END-IF
030100     END-IF.
030200*
030300     PERFORM P210-LER-LINHA THRU P210-FIM.
030400*
030500 P200-FIM.
030600*----------------------------------------------------------------
030700 P220-INICIALIZA-LINHA.
030800*
030900     MOVE "N" TO WS-FLAG-ERRO-SINTAXE
031000                 WS-FLAG-ERRO-TOKEN
031100                 WS-FLAG-LINHA-INVALIDA.
031200     MOVE SPACES TO WS-ERRO-MSG.
031300     MOVE ZERO   TO PAC-SPEC-QTD-PRODUTOS
031400                    WS-QTD-PRODUTOS-BRUTA
031500                    WS-QTD-VIOLACOES
031600                    PAC-RES-QTD-SELEC
031700                    PAC-SPEC-PESO-MAXIMO.
031800*
031900 P220-FIM.
032000*----------------------------------------------------------------
032100* PACKAGESPECIFICATIONREADER - TOKENIZA A LINHA DE ENTRADA
032200* GRAMATICA: PESOMAX ESPACOS* ':' (ESPACOS+ '(' NUM ','
032300*            NUM ',' EUR NUM ')')+          (VER R1-R4)
032400*----------------------------------------------------------------
032500 P400-LE-ESPECIFICACAO.
032600*
032700     MOVE ZERO TO WS-QTD-DOIS-PONTOS.
032800     INSPECT WS-LINHA-TEXTO TALLYING WS-QTD-DOIS-PONTOS
032900             FOR ALL ":".
033000*
033100     IF WS-QTD-DOIS-PONTOS NOT = 1
033200         SET FLAG-ERRO-SINTAXE TO TRUE
033300         MOVE "LINHA SEM UM UNICO SEPARADOR ':'" TO WS-ERRO-MSG
033400     ELSE
033500         PERFORM P410-SEPARA-PESO-MAXIMO THRU P410-FIM
033600         IF NOT FLAG-ERRO-SINTAXE AND NOT FLAG-ERRO-TOKEN
033700             MOVE 1 TO WS-PONTEIRO
033800             PERFORM P420-SEPARA-GRUPOS THRU P420-FIM
033900                 UNTIL WS-PONTEIRO > 380
034000                    OR FLAG-ERRO-SINTAXE OR FLAG-ERRO-TOKEN
034100         END-IF
034200         IF PAC-SPEC-QTD-PRODUTOS = ZERO
034300                AND NOT FLAG-ERRO-SINTAXE
034400                AND NOT FLAG-ERRO-TOKEN
034500             SET FLAG-ERRO-SINTAXE TO TRUE
034600             MOVE "LINHA SEM NENHUM GRUPO DE PRODUTO"
034700                 TO WS-ERRO-MSG
034800         END-IF
034900     END-IF.
035000*
035100 P400-FIM.
035200*----------------------------------------------------------------
035300 P410-SEPARA-PESO-MAXIMO.
035400*
035500     UNSTRING WS-LINHA-TEXTO DELIMITED BY ":"
035600         INTO WS-PARTE-PESO WS-PARTE-PRODUTOS
035700     END-UNSTRING.
035800*
035900     MOVE WS-PARTE-PESO TO WS-CNV-ENTRADA.
036000     PERFORM P440-CONVERTE-PESO-OU-PRECO THRU P440-FIM.
036100     IF CNV-OK
036200         MOVE WS-CNV-SAIDA TO PAC-SPEC-PESO-MAXIMO
036300     ELSE
036400         SET FLAG-ERRO-TOKEN TO TRUE
036500         STRING "PESO MAXIMO INVALIDO: " WS-PARTE-PESO
036600             DELIMITED BY SIZE INTO WS-ERRO-MSG
036700     END-IF.
036800*
036900 P410-FIM.
037000*----------------------------------------------------------------
037100* UM PASSO DO LACO DE SEPARACAO DE GRUPOS - AVANCA O
037200* PONTEIRO ATE O PROXIMO ')' (CR00410 - PONTEIRO UNICO,
037300* NAO REINICIA A VARREDURA A CADA GRUPO)
037400*----------------------------------------------------------------
037500 P420-SEPARA-GRUPOS.
037600*
037700     UNSTRING WS-PARTE-PRODUTOS DELIMITED BY ")"
037800         INTO WS-GRUPO-TEXTO-BRUTO
037900         WITH POINTER WS-PONTEIRO
038000     END-UNSTRING.
038100*
038200     IF WS-GRUPO-TEXTO-BRUTO NOT = SPACES
038300         PERFORM P430-PROCESSA-UM-GRUPO THRU P430-FIM
038400     END-IF.
038500*
038600 P420-FIM.
038700*----------------------------------------------------------------
038800 P430-PROCESSA-UM-GRUPO.
038900*
039000     MOVE ZERO TO WS-QTD-ABRE-PAREN.
039100     INSPECT WS-GRUPO-TEXTO-BRUTO TALLYING WS-QTD-ABRE-PAREN
039200             FOR ALL "(".
039300*
039400     IF WS-QTD-ABRE-PAREN NOT = 1
039500         SET FLAG-ERRO-SINTAXE TO TRUE
039600         STRING "GRUPO DE PRODUTO MAL FORMADO: "
039700                WS-GRUPO-TEXTO-BRUTO
039800             DELIMITED BY SIZE INTO WS-ERRO-MSG
039900     ELSE
040000         UNSTRING WS-GRUPO-TEXTO-BRUTO DELIMITED BY "("
040100             INTO WS-LIXO-ANTES WS-GRUPO-TEXTO
040200         END-UNSTRING
040300         IF WS-LIXO-ANTES NOT = SPACES
040400             SET FLAG-ERRO-SINTAXE TO TRUE
040500             MOVE "CARACTERES INESPERADOS ANTES DO GRUPO"
040600                 TO WS-ERRO-MSG
040700         ELSE
040800             PERFORM P435-PARSE-TRINCA THRU P435-FIM
040900         END-IF
041000     END-IF.
041100*
041200 P430-FIM.
041300*----------------------------------------------------------------
041400 P435-PARSE-TRINCA.
041500*
041600     MOVE ZERO TO WS-QTD-VIRGULAS.
041700     INSPECT WS-GRUPO-TEXTO TALLYING WS-QTD-VIRGULAS
041800             FOR ALL ",".
041900*
042000     IF WS-QTD-VIRGULAS NOT = 2
042100         SET FLAG-ERRO-SINTAXE TO TRUE
042200         STRING "GRUPO SEM AS DUAS VIRGULAS ESPERADAS: "
042300                WS-GRUPO-TEXTO
042400             DELIMITED BY SIZE INTO WS-ERRO-MSG
042500     ELSE
042600         UNSTRING WS-GRUPO-TEXTO DELIMITED BY ","
042700             INTO WS-TOK-NUMERO WS-TOK-PESO WS-TOK-PRECO-BRUTO
042800         END-UNSTRING
042900         IF WS-TOK-PRECO-BRUTO(1:1) NOT = "€"
043000             SET FLAG-ERRO-TOKEN TO TRUE
043100             MOVE "PRECO SEM O PREFIXO DE MOEDA '€'"
043200                 TO WS-ERRO-MSG
043300         ELSE
043400             MOVE WS-TOK-PRECO-BRUTO(2:9) TO WS-TOK-PRECO
043500             PERFORM P436-CONVERTE-TRINCA THRU P436-FIM
043600         END-IF
043700     END-IF.
043800*
043900 P435-FIM.
044000*----------------------------------------------------------------
044100 P436-CONVERTE-TRINCA.
044200*
044300     MOVE WS-TOK-NUMERO TO WS-CNV-ENTRADA.
044400     PERFORM P445-CONVERTE-INTEIRO THRU P445-FIM.
044500     IF NOT CNV-OK
044600         STRING "NUMERO DE PRODUTO INVALIDO: " WS-TOK-NUMERO
044700             DELIMITED BY SIZE INTO WS-ERRO-MSG
044800     ELSE
044900         MOVE WS-CNV-SAIDA-INTEIRO TO WS-CAND-NUMERO
045000         MOVE WS-TOK-PESO TO WS-CNV-ENTRADA
045100         PERFORM P440-CONVERTE-PESO-OU-PRECO THRU P440-FIM
045200         IF NOT CNV-OK
045300             STRING "PESO DE PRODUTO INVALIDO: " WS-TOK-PESO
045400                 DELIMITED BY SIZE INTO WS-ERRO-MSG
045500         ELSE
045600             MOVE WS-CNV-SAIDA TO WS-CAND-PESO
045700             MOVE WS-TOK-PRECO TO WS-CNV-ENTRADA
045800             PERFORM P440-CONVERTE-PESO-OU-PRECO THRU P440-FIM
045900             IF NOT CNV-OK
046000                 STRING "PRECO DE PRODUTO INVALIDO: "
046100                        WS-TOK-PRECO
046200                     DELIMITED BY SIZE INTO WS-ERRO-MSG
046300             ELSE
046400                 MOVE WS-CNV-SAIDA TO WS-CAND-PRECO
046500                 PERFORM P450-ACRESCENTA-PRODUTO THRU P450-FIM
046600             END-IF
046700         END-IF
046800     END-IF.
046900*
047000     IF WS-ERRO-MSG NOT = SPACES AND NOT CNV-OK
047100         SET FLAG-ERRO-TOKEN TO TRUE
047200     END-IF.
047300*
047400 P436-FIM.
047500*----------------------------------------------------------------
047600* DEDUPLICACAO POR IGUALDADE TOTAL DA TRINCA (R4) E CARGA
047700* NA TABELA DA LINHA (ATE 15 POSICOES FISICAS - CR00340);
047800* O CONTADOR BRUTO SEGUE SEM LIMITE PARA O VALIDADOR (R6)
047900*----------------------------------------------------------------
048000 P450-ACRESCENTA-PRODUTO.
048100*
048200     MOVE "N" TO WS-FLAG-PRD-DUPLICADO.
048300*
048400     PERFORM P452-PROCURA-DUPLICADO THRU P452-FIM
048500         VARYING WS-IX FROM 1 BY 1
048600         UNTIL WS-IX > PAC-SPEC-QTD-PRODUTOS
048700            OR FLAG-PRD-DUPLICADO.
048800*
048900     IF NOT FLAG-PRD-DUPLICADO
049000         ADD 1 TO WS-QTD-PRODUTOS-BRUTA
049100         IF WS-QTD-PRODUTOS-BRUTA <= 15
049200             ADD 1 TO PAC-SPEC-QTD-PRODUTOS
049300             MOVE WS-CAND-NUMERO
049400                 TO PAC-SPEC-PRD-NUMERO(PAC-SPEC-QTD-PRODUTOS)
049500             MOVE WS-CAND-PESO
049600                 TO PAC-SPEC-PRD-PESO(PAC-SPEC-QTD-PRODUTOS)
049700             MOVE WS-CAND-PRECO
049800                 TO PAC-SPEC-PRD-PRECO(PAC-SPEC-QTD-PRODUTOS)
049900         END-IF
050000     END-IF.
050100*
050200 P450-FIM.
050300*----------------------------------------------------------------
050400 P452-PROCURA-DUPLICADO.
050500*
050600     IF PAC-SPEC-PRD-NUMERO(WS-IX) = WS-CAND-NUMERO
050700        AND PAC-SPEC-PRD-PESO(WS-IX)   = WS-CAND-PESO
050800        AND PAC-SPEC-PRD-PRECO(WS-IX)  = WS-CAND-PRECO
050900         SET FLAG-PRD-DUPLICADO TO TRUE
051000     END-IF.
051100*
051200 P452-FIM.
051300*----------------------------------------------------------------
051400* ROTINA GENERICA DE CONVERSAO - ACEITA FRACAO OPCIONAL DE
051500* 2 CASAS (CR00156); PARTE INTEIRA DE ATE 3 DIGITOS
051600*----------------------------------------------------------------
051700 P440-CONVERTE-PESO-OU-PRECO.
051800*
051900     MOVE "N" TO WS-CNV-FLAG-OK.
052000     MOVE SPACES TO WS-CNV-PARTE-INTEIRA WS-CNV-PARTE-DECIMAL.
052100     MOVE ZERO TO WS-QTD-PONTOS-DECIMAIS WS-CNV-INT-NUM
052200                  WS-CNV-DEC-NUM.
052300*
052400     INSPECT WS-CNV-ENTRADA TALLYING WS-QTD-PONTOS-DECIMAIS
052500             FOR ALL ".".
052600*
052700     IF WS-QTD-PONTOS-DECIMAIS > 1
052800         NEXT SENTENCE
052900     ELSE
053000         UNSTRING WS-CNV-ENTRADA DELIMITED BY "."
053100             INTO WS-CNV-PARTE-INTEIRA WS-CNV-PARTE-DECIMAL
053200         END-UNSTRING
053300         IF WS-CNV-PARTE-INTEIRA = SPACES
053400                OR WS-CNV-PARTE-INTEIRA NOT NUMERIC
053500                OR WS-CNV-PARTE-INTEIRA(4:2) NOT = SPACES
053600             NEXT SENTENCE
053700         ELSE
053800             MOVE WS-CNV-PARTE-INTEIRA TO WS-CNV-INT-NUM
053900             IF WS-QTD-PONTOS-DECIMAIS = 1
054000                 IF WS-CNV-PARTE-DECIMAL(1:2) NOT NUMERIC
054100                        OR WS-CNV-PARTE-DECIMAL(3:3) NOT = SPACES
054200                     NEXT SENTENCE
054300                 ELSE
054400                     MOVE WS-CNV-PARTE-DECIMAL(1:2)
054500                         TO WS-CNV-DEC-NUM
054600                     MOVE "S" TO WS-CNV-FLAG-OK
054700                 END-IF
054800             ELSE
054900                 MOVE "S" TO WS-CNV-FLAG-OK
055000             END-IF
055100         END-IF
055200     END-IF.
055300*
055400     IF CNV-OK
055500         MOVE WS-CNV-INT-NUM TO WS-CNV-SAIDA-INTEIRO
055600         MOVE WS-CNV-DEC-NUM TO WS-CNV-SAIDA-DECIMAL
055700     END-IF.
055800*
055900 P440-FIM.
056000*----------------------------------------------------------------
056100* CONVERSAO DE INTEIRO PURO (NUMERO DO PRODUTO) - NAO
056200* ACEITA PONTO DECIMAL, ATE 2 DIGITOS
056300*----------------------------------------------------------------
056400 P445-CONVERTE-INTEIRO.
056500*
056600     MOVE "N" TO WS-CNV-FLAG-OK.
056700     MOVE ZERO TO WS-CNV-SAIDA WS-CNV-INT-NUM
056800                  WS-QTD-PONTOS-DECIMAIS.
056900     INSPECT WS-CNV-ENTRADA TALLYING WS-QTD-PONTOS-DECIMAIS
057000             FOR ALL ".".
057100*
057200     IF WS-QTD-PONTOS-DECIMAIS = 0
057300            AND WS-CNV-ENTRADA(1:2) NUMERIC
057400            AND WS-CNV-ENTRADA(3:8) = SPACES
057500         MOVE WS-CNV-ENTRADA(1:2) TO WS-CNV-SAIDA-INTEIRO
057600         MOVE "S" TO WS-CNV-FLAG-OK
057700     END-IF.
057800*
057900 P445-FIM.
058000*----------------------------------------------------------------
058100* PACKAGESPECIFICATIONVALIDATOR - TODAS AS REGRAS SAO
058200* TESTADAS ANTES DE REJEITAR A LINHA, PARA O RELATORIO
058300* TRAZER TODAS AS VIOLACOES DE UMA SO VEZ (R10 / CR00240)
058400*----------------------------------------------------------------
058500 P500-VALIDA-LINHA.
058600*
058700     PERFORM P510-VALIDA-PESO-MAXIMO  THRU P510-FIM.
058800     PERFORM P520-VALIDA-QTD-PRODUTOS THRU P520-FIM.
058900*
059000     IF PAC-SPEC-QTD-PRODUTOS > ZERO
059100         PERFORM P530-VALIDA-UM-PRODUTO THRU P530-FIM
059200             VARYING WS-IX FROM 1 BY 1
059300             UNTIL WS-IX > PAC-SPEC-QTD-PRODUTOS
059400     END-IF.
059500*
059600     IF WS-QTD-VIOLACOES > ZERO
059700         SET FLAG-LINHA-INVALIDA TO TRUE
059800     END-IF.
059900*
060000 P500-FIM.
060100*----------------------------------------------------------------
060200 P510-VALIDA-PESO-MAXIMO.
060300*
060400     IF PAC-SPEC-PESO-MAXIMO > 100.00
060500         MOVE "PESO MAXIMO ACIMA DO LIMITE DE 100,00"
060600             TO WS-VIOLACAO-TEXTO(WS-QTD-VIOLACOES + 1)
060700         ADD 1 TO WS-QTD-VIOLACOES
060800     END-IF.
060900*
061000 P510-FIM.
061100*----------------------------------------------------------------
061200 P520-VALIDA-QTD-PRODUTOS.
061300*
061400     IF WS-QTD-PRODUTOS-BRUTA > 15
061500         MOVE "QUANTIDADE DE PRODUTOS DISTINTOS ACIMA DE 15"
061600             TO WS-VIOLACAO-TEXTO(WS-QTD-VIOLACOES + 1)
061700         ADD 1 TO WS-QTD-VIOLACOES
061800     END-IF.
061900*
062000 P520-FIM.
062100*----------------------------------------------------------------
062200 P530-VALIDA-UM-PRODUTO.
062300*
062400     IF PAC-SPEC-PRD-NUMERO(WS-IX) > 15
062500         STRING "PRODUTO NA POSICAO " WS-IX
062600                " - NUMERO ACIMA DE 15"
062700             DELIMITED BY SIZE
062800             INTO WS-VIOLACAO-TEXTO(WS-QTD-VIOLACOES + 1)
062900         ADD 1 TO WS-QTD-VIOLACOES
063000     END-IF.
063100*
063200     IF PAC-SPEC-PRD-PESO(WS-IX) > 100.00
063300         STRING "PRODUTO NA POSICAO " WS-IX
063400                " - PESO ACIMA DE 100,00"
063500             DELIMITED BY SIZE
063600             INTO WS-VIOLACAO-TEXTO(WS-QTD-VIOLACOES + 1)
063700         ADD 1 TO WS-QTD-VIOLACOES
063800     END-IF.
063900*
064000     IF PAC-SPEC-PRD-PRECO(WS-IX) > 100.00
064100         STRING "PRODUTO NA POSICAO " WS-IX
064200                " - PRECO ACIMA DE 100,00"
064300             DELIMITED BY SIZE
064400             INTO WS-VIOLACAO-TEXTO(WS-QTD-VIOLACOES + 1)
064500         ADD 1 TO WS-QTD-VIOLACOES
064600     END-IF.
064700*
064800 P530-FIM.
064900*----------------------------------------------------------------
065000* MOTOR DE SELECAO DO MELHOR PACOTE - DELEGADO A SCMP0903
065100* (PROGRAMACAO DINAMICA / MEMORIZACAO, VER CR00388)
065200*----------------------------------------------------------------
065300 P600-SELECIONA-PACOTE.
065400*
065500     MOVE ZERO TO PAC-RES-QTD-SELEC
065600                  PAC-RES-VLR-PRECO
065700                  PAC-RES-VLR-PESO.
065800*
065900     IF NOT FLAG-ERRO-SINTAXE
066000            AND NOT FLAG-ERRO-TOKEN
066100            AND NOT FLAG-LINHA-INVALIDA
066200         CALL "SCMP0903" USING PAC-SPEC-LINHA PAC-RESULTADO
066300     END-IF.
066400*
066500 P600-FIM.
066600*----------------------------------------------------------------
066700* OUTPUTLINEFORMATTER (R18/R19)
066800*----------------------------------------------------------------
066900 P700-FORMATA-SAIDA.
067000*
067100     MOVE SPACES TO WS-SAIDA-TEXTO.
067200*
067300     IF FLAG-ERRO-SINTAXE OR FLAG-ERRO-TOKEN
067400            OR FLAG-LINHA-INVALIDA OR PAC-RES-QTD-SELEC = ZERO
067500         MOVE "-" TO WS-SAIDA-TEXTO
067600     ELSE
067700         MOVE 1 TO WS-PONTEIRO-SAIDA
067800         PERFORM P710-EDITA-NUMERO THRU P710-FIM
067900             VARYING WS-IX FROM 1 BY 1
068000             UNTIL WS-IX > PAC-RES-QTD-SELEC
068100     END-IF.
068200*
068300     MOVE WS-SAIDA-TEXTO TO FD-SAIDA-TEXTO.
068400     WRITE FD-LINHA-SAIDA.
068500     ADD 1 TO WS-QTD-LINHAS-PROCESSADAS.
068600*
068700 P700-FIM.
068800*----------------------------------------------------------------
068900 P710-EDITA-NUMERO.
069000*
069100     IF WS-IX > 1
069200         STRING "," DELIMITED BY SIZE
069300             INTO WS-SAIDA-TEXTO WITH POINTER WS-PONTEIRO-SAIDA
069400     END-IF.
069500*
069600     MOVE PAC-RES-PRD-NUMERO(WS-IX) TO WS-NUM-ZONADO.
069700     IF WS-NUM-ZONADO < 10
069800         STRING WS-NUM-ZONADO(2:1) DELIMITED BY SIZE
069900             INTO WS-SAIDA-TEXTO WITH POINTER WS-PONTEIRO-SAIDA
070000     ELSE
070100         STRING WS-NUM-ZONADO(1:2) DELIMITED BY SIZE
070200             INTO WS-SAIDA-TEXTO WITH POINTER WS-PONTEIRO-SAIDA
070300     END-IF.
070400*
070500 P710-FIM.
070600*----------------------------------------------------------------
070700* GRAVACAO DO DIAGNOSTICO - NAO INTERROMPE O LOTE (VER
070800* BATCH FLOW 4C); UMA OU MAIS LINHAS POR LINHA REJEITADA
070900*----------------------------------------------------------------
071000 P800-GRAVA-DIAGNOSTICO.
071100*
071200     MOVE PAC-SPEC-NR-LINHA TO WS-LINHA-EDITADA.
071300*
071400     IF FLAG-ERRO-SINTAXE OR FLAG-ERRO-TOKEN
071500         STRING "LINHA " WS-LINHA-EDITADA " - ERRO DE "
071600                "SINTAXE/TOKEN - " WS-ERRO-MSG
071700             DELIMITED BY SIZE INTO FD-ERRO-TEXTO
071800         WRITE FD-LINHA-ERRO
071900     ELSE
072000         STRING "LINHA " WS-LINHA-EDITADA " - "
072100                WS-QTD-VIOLACOES " VIOLACAO(OES) DE REGRA"
072200             DELIMITED BY SIZE INTO FD-ERRO-TEXTO
072300         WRITE FD-LINHA-ERRO
072400         PERFORM P810-GRAVA-UMA-VIOLACAO THRU P810-FIM
072500             VARYING WS-IX FROM 1 BY 1
072600             UNTIL WS-IX > WS-QTD-VIOLACOES
072700     END-IF.
072800*
072900 P800-FIM.
073000*----------------------------------------------------------------
073100 P810-GRAVA-UMA-VIOLACAO.
073200*
073300     STRING "   LINHA " WS-LINHA-EDITADA " - "
073400            WS-VIOLACAO-TEXTO(WS-IX)
073500         DELIMITED BY SIZE INTO FD-ERRO-TEXTO.
073600     WRITE FD-LINHA-ERRO.
073700*
073800 P810-FIM.
073900*----------------------------------------------------------------
074000 P900-FIM.
074100*
074200     IF WS-FS-ENTRADA-OK
074300         CLOSE PAC-ENTRADA
074400     END-IF.
074500     IF WS-FS-SAIDA-OK
074600         CLOSE PAC-SAIDA
074700     END-IF.
074800     CLOSE PAC-ERROS.
074900     GOBACK.
075000 END PROGRAM SCMP0600.
