000100****************************************************************
000200* PROGRAM-ID..: SCMP0903
000300* AUTOR.......: M. A. TEIXEIRA
000400* INSTALACAO..: SISTEMA DE SELECAO DO MELHOR PACOTE
000500* ESCRITO EM..: 18/02/1989
000600* COMPILADO...:
000700* SEGURANCA...: USO INTERNO - CONSOLE OPERACIONAL
000800****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. SCMP0903.
001100 AUTHOR. M. A. TEIXEIRA.
001200 INSTALLATION. SISTEMA DE SELECAO DO MELHOR PACOTE.
001300 DATE-WRITTEN. 18/02/1989.
001400 DATE-COMPILED.
001500 SECURITY. USO INTERNO - CONSOLE OPERACIONAL.
001600****************************************************************
001700* HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------
001900* 18/02/1989 MAT  VERSAO INICIAL - ENUMERACAO EXAUSTIVA DE         CR00003
002000*                 TODAS AS COMBINACOES DE PRODUTOS (2**N),
002100*                 ESCOLHIDA POR SER A MAIS SIMPLES DE
002200*                 VALIDAR NA IMPLANTACAO. ADEQUADA SO PARA
002300*                 POUCOS PRODUTOS POR LINHA.
002400* 07/07/1990 MAT  INTRODUZIDO CORTE POR PESO PARCIAL (PODA         CR00051
002500*                 DA ENUMERACAO QUANDO O PESO ACUMULADO JA
002600*                 EXCEDE O MAXIMO), REDUZINDO O TEMPO MEDIO
002700*                 DE CALCULO SEM MUDAR O RESULTADO.
002800* 22/01/1998 RPS  PREPARACAO PARA VIRADA DO ANO 2000 - SEM         Y2K0012
002900*                 CAMPOS DE DATA NESTA SUBROTINA.
003000* 17/06/2005 LFA  REESCRITA COMO PROGRAMACAO DINAMICA EM           CR00388
003100*                 TABELA (UMA LINHA POR POSICAO NA LISTA DE
003200*                 PRODUTOS, UMA COLUNA POR CENTAVO DE PESO),
003300*                 SUBSTITUINDO A ENUMERACAO E A PODA DAS
003400*                 VERSOES ANTERIORES, QUE PASSAVAM A FICAR
003500*                 LENTAS COM O LIMITE DE 15 PRODUTOS
003600*                 APROVADO NA CR00340. AS DUAS FORMAS
003700*                 ANTERIORES FORAM MANTIDAS SO EM PAPEL,
003800*                 NESTE HISTORICO, PARA REFERENCIA FUTURA. A
003900*                 TABELA E PREENCHIDA DE TRAS PARA FRENTE,
004000*                 SEM USAR SUBROTINA RECURSIVA.
004100* 25/07/2005 LFA  CORRIGIDO CRITERIO DE ESCOLHA ENTRE DUAS         CR00391
004200*                 SOLUCOES DE MESMO PRECO - PASSA A FICAR
004300*                 COM A DE MAIOR PESO TOTAL.
004400* 14/03/2008 LFA  AUMENTADA A TABELA PARA COBRIR O PESO            CR00405
004500*                 MAXIMO COM DUAS CASAS DECIMAIS (CENTAVOS
004600*                 DE PESO), EM VEZ DE QUILOS INTEIROS.
004610* 09/11/2010 LFA  CRITERIO DE DESEMPATE DO R12 CORRIGIDO - A       CR00418
004620*                 SOLUCAO DE MESMO PRECO PASSOU A FICAR COM A
004630*                 DE MAIOR PESO TOTAL (ESTAVA INVERTIDO DESDE
004640*                 A CR00391); NUMEROS DE PRODUTO SELECIONADOS
004650*                 PASSARAM A SAIR EM ORDEM CRESCENTE (BOLHA),
004660*                 EM VEZ DE DEPENDER DA ORDEM DA LINHA.
004670* 03/12/2010 LFA  LINHA BASE DA TABELA DE PROGRAMACAO             CR00461
004680*                 DINAMICA DEIXOU DE SER FIXA NA LINHA 16 -
004690*                 PASSOU A SER WS-QTD-PRODUTOS + 1; COM
004695*                 MENOS DE 15 PRODUTOS NA LINHA, A LINHA 16
004696*                 FICAVA COM LIXO DA CHAMADA ANTERIOR E
004698*                 CONTAMINAVA O CALCULO DO PACOTE.
004700****************************************************************
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*----------------------------------------------------------------
005500* TABELA DE PROGRAMACAO DINAMICA - LINHA 16 E A LINHA BASE
005600* (NENHUM PRODUTO RESTANTE); AS LINHAS 1 A 15 CORRESPONDEM
005700* A POSICAO DO PRODUTO NA LISTA DA LINHA DE ENTRADA. CADA
005800* COLUNA E UM CENTAVO DE PESO RESTANTE, DE 0 A 10000
005900* (100,00 KG) - CR00405. VALOR MONETARIO EM ZONADO, COMO NO
006000* RESTANTE DO SISTEMA (SEM USO DE COMP-3 NESTE PROGRAMA).
006100*----------------------------------------------------------------
006200 01  WS-TABELA-DP.
006300     05  WS-DP-LINHA OCCURS 16 TIMES INDEXED BY WS-IX-LINHA.
006400         10  WS-DP-COLUNA OCCURS 10001 TIMES
006500                 INDEXED BY WS-IX-COLUNA.
006600             15  WS-DP-VLR-PRECO      PIC 9(04)V9(02).
006700             15  WS-DP-VLR-PESO       PIC 9(04)V9(02).
006800             15  WS-DP-ESCOLHEU       PIC X(01).
006805                 88  DP-ESCOLHEU          VALUE "S".
006810     05  FILLER                       PIC X(01).
006900*----------------------------------------------------------------
007000* CONTADORES, SUBSCRITOS E ACUMULADORES DE TRABALHO - COMP
007100*----------------------------------------------------------------
007200 77  WS-QTD-PRODUTOS              PIC 9(02) COMP VALUE ZERO.
007300 77  WS-CENTAVOS-MAXIMO           PIC 9(05) COMP VALUE ZERO.
007400 77  WS-POSICAO                   PIC 9(02) COMP VALUE ZERO.
007500 77  WS-CENTAVO                   PIC 9(05) COMP VALUE ZERO.
007600 77  WS-CENTAVO-SOBRA             PIC 9(05) COMP VALUE ZERO.
007700 77  WS-PESO-PRODUTO-CENT         PIC 9(05) COMP VALUE ZERO.
007800 77  WS-CENTAVO-ATUAL             PIC 9(05) COMP VALUE ZERO.
007810 77  WS-IX-ORD-A                  PIC 9(02) COMP VALUE ZERO.
007820 77  WS-IX-ORD-B                  PIC 9(02) COMP VALUE ZERO.
007830 77  WS-NUM-TROCA                 PIC 9(02) VALUE ZERO.
007900 77  WS-FLAG-ESCOLHE              PIC X(01) VALUE "N".
007905     88  FLAG-ESCOLHE                 VALUE "S".
008000*----------------------------------------------------------------
008100* RAMO "PRODUTO NAO ENTRA" (LINHA SEGUINTE, MESMA COLUNA) E
008200* RAMO "PRODUTO ENTRA" (LINHA SEGUINTE, COLUNA REDUZIDA PELO
008300* PESO DO PRODUTO, MAIS O PRECO/PESO DO PROPRIO PRODUTO) -
008400* COMPARADOS EM M220 PARA DECIDIR A CELULA DA TABELA (R12)
008500*----------------------------------------------------------------
008600 01  WS-RAMO-SEM-PRODUTO.
008700     05  WS-RSP-VLR-PRECO          PIC 9(04)V9(02).
008800     05  WS-RSP-VLR-PESO           PIC 9(04)V9(02).
008900     05  FILLER                    PIC X(05).
009000*
009100 01  WS-RAMO-COM-PRODUTO.
009200     05  WS-RCP-VLR-PRECO          PIC 9(04)V9(02).
009300     05  WS-RCP-VLR-PESO           PIC 9(04)V9(02).
009400     05  FILLER                    PIC X(05).
009500*----------------------------------------------------------------
009600 LINKAGE SECTION.
009700     COPY "PacoteSpec.cpy".
009800     COPY "PacoteResultado.cpy".
009900*----------------------------------------------------------------
010000 PROCEDURE DIVISION USING PAC-SPEC-LINHA PAC-RESULTADO.
010100*----------------------------------------------------------------
010200 M100-MONTA-PACOTE.
010300*
010400     MOVE PAC-SPEC-QTD-PRODUTOS TO WS-QTD-PRODUTOS.
010500     COMPUTE WS-CENTAVOS-MAXIMO = (PAC-SPEC-PMAX-INTEIRO * 100)
010600             + PAC-SPEC-PMAX-DECIMAL.
010700*
010800     PERFORM M150-ZERA-LINHA-BASE THRU M150-FIM
010900         VARYING WS-CENTAVO FROM 0 BY 1
011000         UNTIL WS-CENTAVO > WS-CENTAVOS-MAXIMO.
011100*
011200     PERFORM M200-PREENCHE-TABELA THRU M200-FIM.
011300*
011400     MOVE ZERO TO PAC-RES-QTD-SELEC.
011500     MOVE WS-CENTAVOS-MAXIMO TO WS-CENTAVO-ATUAL.
011600     PERFORM M400-RECONSTROI-POSICAO THRU M400-FIM
011700         VARYING WS-POSICAO FROM 1 BY 1
011800         UNTIL WS-POSICAO > WS-QTD-PRODUTOS.
011810*
011820     PERFORM M410-ORDENA-NUMEROS THRU M410-FIM.
011900*
012000     SET WS-IX-LINHA TO 1.
012100     SET WS-IX-COLUNA TO WS-CENTAVOS-MAXIMO.
012200     ADD 1 TO WS-IX-COLUNA.
012300     MOVE WS-DP-VLR-PRECO(WS-IX-LINHA WS-IX-COLUNA)
012400         TO PAC-RES-VLR-PRECO.
012500     MOVE WS-DP-VLR-PESO(WS-IX-LINHA WS-IX-COLUNA)
012600         TO PAC-RES-VLR-PESO.
012700*
012800     GOBACK.
012900*
013000 M100-FIM.
013100*----------------------------------------------------------------
013150* A LINHA BASE ("NENHUM PRODUTO DISPONIVEL", PRECO E PESO ZERO
013160* PARA QUALQUER PESO RESTANTE) FICA SEMPRE UMA POSICAO ALEM DO
013170* ULTIMO PRODUTO DA LINHA - WS-QTD-PRODUTOS + 1, NAO A LINHA 16
013180* FIXA - POIS A LINHA TEM DE 1 A 15 PRODUTOS (CR00461); A 16
013190* SO E A LINHA BASE QUANDO A LINHA TRAZ OS 15 PRODUTOS CHEIOS,
013195* E O RESTO DA TABELA FICA COM LIXO DA CHAMADA ANTERIOR SE NAO
013196* FOR ZERADA AQUI
013500*----------------------------------------------------------------
013600 M150-ZERA-LINHA-BASE.
013700*
013800     SET WS-IX-LINHA TO WS-QTD-PRODUTOS.
013810     ADD 1 TO WS-IX-LINHA.
013900     SET WS-IX-COLUNA TO WS-CENTAVO.
014000     ADD 1 TO WS-IX-COLUNA.
014100     MOVE ZERO TO WS-DP-VLR-PRECO(WS-IX-LINHA WS-IX-COLUNA).
014200     MOVE ZERO TO WS-DP-VLR-PESO(WS-IX-LINHA WS-IX-COLUNA).
014300     MOVE "N" TO WS-DP-ESCOLHEU(WS-IX-LINHA WS-IX-COLUNA).
014400*
014500 M150-FIM.
014600*----------------------------------------------------------------
014700* M200-PREENCHE-TABELA - PREENCHE AS LINHAS 15 ATE 1, UMA
014800* POR PRODUTO, DA ULTIMA POSICAO PARA A PRIMEIRA, PARA QUE A
014900* LINHA SEGUINTE (JA RESOLVIDA PARA "PRODUTO NAO ENTRA") ESTEJA
015000* SEMPRE DISPONIVEL QUANDO A LINHA ATUAL FOR CALCULADA (R11/R17)
015100*----------------------------------------------------------------
015200 M200-PREENCHE-TABELA.
015300*
015400     PERFORM M210-PREENCHE-UMA-LINHA THRU M210-FIM
015500         VARYING WS-POSICAO FROM WS-QTD-PRODUTOS BY -1
015600         UNTIL WS-POSICAO < 1.
015700*
015800 M200-FIM.
015900*----------------------------------------------------------------
016000 M210-PREENCHE-UMA-LINHA.
016100*
016200     COMPUTE WS-PESO-PRODUTO-CENT =
016300         (PAC-SPEC-PRD-PESO-INT(WS-POSICAO) * 100)
016400          + PAC-SPEC-PRD-PESO-DEC(WS-POSICAO).
016500*
016600     PERFORM M220-PREENCHE-UMA-CELULA THRU M220-FIM
016700         VARYING WS-CENTAVO FROM 0 BY 1
016800         UNTIL WS-CENTAVO > WS-CENTAVOS-MAXIMO.
016900*
017000 M210-FIM.
017100*----------------------------------------------------------------
017200* M220-PREENCHE-UMA-CELULA - O RAMO "NAO ENTRA" E SEMPRE A
017300* LINHA SEGUINTE NA MESMA COLUNA (WS-RAMO-SEM-PRODUTO); O
017400* RAMO "ENTRA" (WS-RAMO-COM-PRODUTO, VIA M225) SO EXISTE
017500* QUANDO O PESO DO PRODUTO CABE NO PESO RESTANTE (R11). FICA
017600* NA CELULA O DE MAIOR PRECO E, SE EMPATAR, O DE MAIOR PESO
017700* (R12/CR00391)
017800*----------------------------------------------------------------
017900 M220-PREENCHE-UMA-CELULA.
018000*
018100     SET WS-IX-LINHA TO WS-POSICAO.
018200     ADD 1 TO WS-IX-LINHA.
018300     SET WS-IX-COLUNA TO WS-CENTAVO.
018400     ADD 1 TO WS-IX-COLUNA.
018500     MOVE WS-DP-VLR-PRECO(WS-IX-LINHA WS-IX-COLUNA)
018600         TO WS-RSP-VLR-PRECO.
018700     MOVE WS-DP-VLR-PESO(WS-IX-LINHA WS-IX-COLUNA)
018800         TO WS-RSP-VLR-PESO.
018900     MOVE WS-RSP-VLR-PRECO TO WS-RCP-VLR-PRECO.
019000     MOVE WS-RSP-VLR-PESO  TO WS-RCP-VLR-PESO.
019100     MOVE "N" TO WS-FLAG-ESCOLHE.
019200*
019300     IF WS-PESO-PRODUTO-CENT <= WS-CENTAVO
019400         PERFORM M225-CALCULA-RAMO-COM-PROD THRU M225-FIM
019500         IF WS-RCP-VLR-PRECO > WS-RSP-VLR-PRECO
019600             SET FLAG-ESCOLHE TO TRUE
019700         ELSE
019800             IF WS-RCP-VLR-PRECO = WS-RSP-VLR-PRECO
019900                    AND WS-RCP-VLR-PESO > WS-RSP-VLR-PESO
020000                 SET FLAG-ESCOLHE TO TRUE
020100             ELSE
020200                 MOVE WS-RSP-VLR-PRECO TO WS-RCP-VLR-PRECO
020300                 MOVE WS-RSP-VLR-PESO TO WS-RCP-VLR-PESO
020400             END-IF
020500         END-IF
020600     END-IF.
020700*
020800     SET WS-IX-LINHA TO WS-POSICAO.
020900     SET WS-IX-COLUNA TO WS-CENTAVO.
021000     ADD 1 TO WS-IX-COLUNA.
021100     MOVE WS-RCP-VLR-PRECO
021200         TO WS-DP-VLR-PRECO(WS-IX-LINHA WS-IX-COLUNA).
021300     MOVE WS-RCP-VLR-PESO
021400         TO WS-DP-VLR-PESO(WS-IX-LINHA WS-IX-COLUNA).
021500     MOVE WS-FLAG-ESCOLHE
021600         TO WS-DP-ESCOLHEU(WS-IX-LINHA WS-IX-COLUNA).
021700*
021800 M220-FIM.
021900*----------------------------------------------------------------
022000* M225-CALCULA-RAMO-COM-PROD - VALOR DA CELULA SE O PRODUTO
022100* DA POSICAO CORRENTE FOR INCLUIDO NO PACOTE
022200*----------------------------------------------------------------
022300 M225-CALCULA-RAMO-COM-PROD.
022400*
022500     SUBTRACT WS-PESO-PRODUTO-CENT FROM WS-CENTAVO
022600         GIVING WS-CENTAVO-SOBRA.
022700     SET WS-IX-LINHA TO WS-POSICAO.
022800     ADD 1 TO WS-IX-LINHA.
022900     SET WS-IX-COLUNA TO WS-CENTAVO-SOBRA.
023000     ADD 1 TO WS-IX-COLUNA.
023100     COMPUTE WS-RCP-VLR-PRECO =
023200         WS-DP-VLR-PRECO(WS-IX-LINHA WS-IX-COLUNA)
023300          + PAC-SPEC-PRD-PRECO(WS-POSICAO).
023400     COMPUTE WS-RCP-VLR-PESO =
023500         WS-DP-VLR-PESO(WS-IX-LINHA WS-IX-COLUNA)
023600          + PAC-SPEC-PRD-PESO(WS-POSICAO).
023700*
023800 M225-FIM.
023900*----------------------------------------------------------------
024000* M400-RECONSTROI-POSICAO - PERCORRE A TABELA JA PRONTA DA
024100* PRIMEIRA POSICAO PARA A ULTIMA, SEGUINDO AS MARCAS GRAVADAS
024200* EM WS-DP-ESCOLHEU PARA SABER QUAIS PRODUTOS ENTRARAM NO
024300* PACOTE ESCOLHIDO - A ORDEM DE SAIDA DESTA ROTINA E A ORDEM
024400* DE POSICAO NA LINHA DE ENTRADA, NAO NECESSARIAMENTE A ORDEM
024500* CRESCENTE DE NUMERO DE PRODUTO (VER M410, A SEGUIR)
024600*----------------------------------------------------------------
024700 M400-RECONSTROI-POSICAO.
024800*
024900     SET WS-IX-LINHA TO WS-POSICAO.
025000     SET WS-IX-COLUNA TO WS-CENTAVO-ATUAL.
025100     ADD 1 TO WS-IX-COLUNA.
025200*
025300     IF DP-ESCOLHEU(WS-IX-LINHA WS-IX-COLUNA)
025400         ADD 1 TO PAC-RES-QTD-SELEC
025500         MOVE PAC-SPEC-PRD-NUMERO(WS-POSICAO)
025600             TO PAC-RES-PRD-NUMERO(PAC-RES-QTD-SELEC)
025700         COMPUTE WS-PESO-PRODUTO-CENT =
025800             (PAC-SPEC-PRD-PESO-INT(WS-POSICAO) * 100)
025900              + PAC-SPEC-PRD-PESO-DEC(WS-POSICAO)
026000         SUBTRACT WS-PESO-PRODUTO-CENT FROM WS-CENTAVO-ATUAL
026100     END-IF.
026200*
026300 M400-FIM.
026310*----------------------------------------------------------------
026320* M410-ORDENA-NUMEROS - OS NUMEROS SELECIONADOS SAEM DE M400
026330* NA ORDEM DE POSICAO DA LINHA DE ENTRADA; A SAIDA DO SISTEMA
026340* EXIGE ORDEM CRESCENTE DE NUMERO DE PRODUTO (R19), POR ISSO
026350* UMA BOLHA SIMPLES REORDENA A TABELA AQUI - NO MAXIMO 15
026360* ITENS, SEM GANHO EM TROCAR POR METODO MAIS ELABORADO
026370*----------------------------------------------------------------
026380 M410-ORDENA-NUMEROS.
026390*
026400     PERFORM M420-ORDENA-UMA-PASSADA THRU M420-FIM
026410         VARYING WS-IX-ORD-A FROM 1 BY 1
026420         UNTIL WS-IX-ORD-A >= PAC-RES-QTD-SELEC.
026430*
026440 M410-FIM.
026450*----------------------------------------------------------------
026460 M420-ORDENA-UMA-PASSADA.
026470*
026480     PERFORM M430-COMPARA-E-TROCA THRU M430-FIM
026490         VARYING WS-IX-ORD-B FROM 1 BY 1
026500         UNTIL WS-IX-ORD-B > (PAC-RES-QTD-SELEC - WS-IX-ORD-A).
026510*
026520 M420-FIM.
026530*----------------------------------------------------------------
026540 M430-COMPARA-E-TROCA.
026550*
026560     SET PAC-IX-RES TO WS-IX-ORD-B.
026570     IF PAC-RES-PRD-NUMERO(PAC-IX-RES)
026580            > PAC-RES-PRD-NUMERO(PAC-IX-RES + 1)
026590         MOVE PAC-RES-PRD-NUMERO(PAC-IX-RES) TO WS-NUM-TROCA
026600         MOVE PAC-RES-PRD-NUMERO(PAC-IX-RES + 1)
026610             TO PAC-RES-PRD-NUMERO(PAC-IX-RES)
026620         MOVE WS-NUM-TROCA
026630             TO PAC-RES-PRD-NUMERO(PAC-IX-RES + 1)
026640     END-IF.
026650*
026660 M430-FIM.
026670*----------------------------------------------------------------
026680 END PROGRAM SCMP0903.
